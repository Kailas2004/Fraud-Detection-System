000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FRDSCORE.
000300 AUTHOR. M. SANTAMARIA.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 14/03/91.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*
000900****************************************************************
001000*                                                                *
001100*   FRDSCORE - MOTOR DE PUNTUACION DE FRAUDE EN TRANSACCIONES    *
001200*                                                                *
001300*   Proceso batch que lee las transacciones del dia (TRANSIN),  *
001400*   las valora segun las comprobaciones fijas del banco y la    *
001500*   tabla de reglas de fraude (RULES), clasifica cada una como  *
001600*   LEGITIMATE / SUSPICIOUS / FRAUDULENT y deja el resultado en *
001700*   SCOREOUT, ademas de un informe resumen en RPTFILE.          *
001800*                                                                *
001900****************************************************************
002000*
002100*   HISTORIAL DE MODIFICACIONES
002200*
002300*   14/03/91 MSR SOLICITUD 0091-014  PRIMERA VERSION. SOLO
002400*            CONTROLABA EL IMPORTE MAXIMO (10000 PTS) DE CADA
002500*            MOVIMIENTO Y AVISABA POR INFORME.
002600*   02/09/91 MSR SOLICITUD 0091-188  SE ANADE EL CONTROL DE
002700*            COMERCIOS DE RIESGO (JUEGO, LOCALES DE CAMBIO).
002800*   23/01/92 JAB SOLICITUD 0092-009  SE INCORPORA EL FICHERO
002900*            HISTORY PARA CONTAR MOVIMIENTOS POR CLIENTE EN
003000*            VENTANA DE TIEMPO (CONTROL DE VELOCIDAD).
003100*   11/06/93 JAB SOLICITUD 0093-102  CLASIFICACION EN TRES
003200*            NIVELES (LEGITIMATE/SUSPICIOUS/FRAUDULENT) EN
003300*            LUGAR DEL SIMPLE AVISO/NO AVISO ANTERIOR.
003400*   30/11/94 MSR SOLICITUD 0094-221  LA TABLA DE IMPORTES Y
003500*            PORCENTAJES FIJOS SE EXTERNALIZA A UN FICHERO DE
003600*            REGLAS (RULES) PARA QUE EL BANCO PUEDA AJUSTARLA
003700*            SIN RECOMPILAR EL PROGRAMA.
003800*   18/04/95 JAB SOLICITUD 0095-077  CONTROL DE HORARIO
003900*            INUSUAL (02:00-05:59) Y RECHAZO DE TRANSACCIONES
004000*            DE CLIENTE NO DADO DE ALTA.
004100*   09/12/96 PGC SOLICITUD 0096-255  SE AÑADE LA REGLA DE TIPO
004200*            LOCATION_BASED (SUBCADENA DE LOCALIZACION).
004300*   15/10/98 PGC SOLICITUD 0098-199  REVISION MILENIO. LAS
004400*            FECHAS DE 4 DIGITOS DE AÑO YA VENIAN ASI DESDE EL
004500*            92 EN ESTE PROGRAMA (VER CALCULAR-SEGUNDOS-EPOCA);
004600*            SE AMPLIA LA VENTANA DE AÑOS SOPORTADA Y SE REVISA
004700*            EL CALCULO DE AÑOS BISIESTOS PARA EL 2000.
004800*   07/02/99 PGC SOLICITUD 0099-014  PRUEBAS Y2K SUPERADAS.
004900*            SIN INCIDENCIAS EN EL CAMBIO DE SIGLO.
005000*   19/07/01 LRM SOLICITUD 0001-133  NUEVA REGLA IP_BASED
005100*            RESERVADA EN LA TABLA (AUN SIN IMPLEMENTAR, VER
005200*            COMENTARIO EN REGLA-IP).
005300*   26/02/03 LRM SOLICITUD 0003-041  EL INFORME RPTFILE PASA A
005400*            LISTAR TAMBIEN LOS RECHAZOS CON SU MOTIVO.
005500*   13/09/06 LRM SOLICITUD 0006-178  TARJETA ENMASCARADA Y
005600*            DIRECCION IP EN EL REGISTRO DE ENTRADA (PETICION
005700*            DE AUDITORIA - FRAUDE ON-LINE).
005800*   04/05/10 CFG SOLICITUD 0010-092  LIMITE DE PUNTUACION
005900*            REVISADO A 100.00 (ANTES SIN TOPE); SE ACOTA EN
006000*            CLASIFICAR-TRANSACCION.
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT TRANSIN ASSIGN TO DISK
007000     ORGANIZATION IS LINE SEQUENTIAL
007100     FILE STATUS IS FSTE.
007200*
007300     SELECT RULES ASSIGN TO DISK
007400     ORGANIZATION IS LINE SEQUENTIAL
007500     FILE STATUS IS FSTG.
007600*
007700     SELECT USERS ASSIGN TO DISK
007800     ORGANIZATION IS LINE SEQUENTIAL
007900     FILE STATUS IS FSTU.
008000*
008100     SELECT HISTORY ASSIGN TO DISK
008200     ORGANIZATION IS LINE SEQUENTIAL
008300     FILE STATUS IS FSTH.
008400*
008500     SELECT SCOREOUT ASSIGN TO DISK
008600     ORGANIZATION IS LINE SEQUENTIAL
008700     FILE STATUS IS FSTS.
008800*
008900     SELECT RPTFILE ASSIGN TO DISK
009000     ORGANIZATION IS LINE SEQUENTIAL
009100     FILE STATUS IS FSTR.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600*    FICHERO DE TRANSACCIONES A VALORAR (ENTRADA)
009700 FD  TRANSIN
009800     LABEL RECORD STANDARD
009900     VALUE OF FILE-ID IS "transin.dat".
010000 01  TXN-REG.
010100     02  TXN-ID                    PIC 9(9).
010200     02  TXN-USUARIO               PIC 9(9).
010300     02  TXN-IMPORTE               PIC S9(11)V99.
010400     02  TXN-TIPO                  PIC X(12).
010500     02  TXN-COMERCIO-NOM          PIC X(30).
010600     02  TXN-COMERCIO-CAT          PIC X(20).
010700     02  TXN-LOCALIZACION          PIC X(30).
010800     02  TXN-FECHAHORA             PIC 9(14).
010900     02  TXN-TARJETA-ENMASC        PIC X(19).                      JAB0092
011000     02  TXN-IP                    PIC X(15).
011100     02  FILLER                    PIC X(2).
011200*
011300*    VISTA DE TXN-FECHAHORA DESGLOSADA EN SUS COMPONENTES
011400 01  TXN-FECHAHORA-R REDEFINES TXN-FECHAHORA.
011500     02  TXN-FH-ANO                PIC 9(4).
011600     02  TXN-FH-MES                PIC 9(2).
011700     02  TXN-FH-DIA                PIC 9(2).
011800     02  TXN-FH-HOR                PIC 9(2).
011900     02  TXN-FH-MIN                PIC 9(2).
012000     02  TXN-FH-SEG                PIC 9(2).
012100*
012200*    FICHERO MAESTRO DE REGLAS DE FRAUDE (ENTRADA)
012300 FD  RULES
012400     LABEL RECORD STANDARD
012500     VALUE OF FILE-ID IS "rules.dat".
012600 01  REGLA-REG.
012700     02  RGL-ID                    PIC 9(4).
012800     02  RGL-NOMBRE                PIC X(30).
012900     02  RGL-TIPO                  PIC X(20).
013000         88  RGL-TIPO-IMPORTE      VALUE "AMOUNT_THRESHOLD".
013100         88  RGL-TIPO-VELOCIDAD    VALUE "VELOCITY_CHECK".
013200         88  RGL-TIPO-COMERCIO     VALUE "MERCHANT_CATEGORY".
013300         88  RGL-TIPO-LOCALIZ      VALUE "LOCATION_BASED".
013400         88  RGL-TIPO-HORARIO      VALUE "TIME_BASED".
013500         88  RGL-TIPO-IP           VALUE "IP_BASED".
013600     02  RGL-PARAMETROS.
013700         03  RGL-IMPORTE-UMBRAL    PIC S9(11)V99.
013800         03  RGL-VENTANA-MIN       PIC 9(5).
013900         03  RGL-MAX-OCURRENCIAS   PIC 9(5).
014000         03  RGL-COMERCIO-CAT      PIC X(20).
014100         03  RGL-LOCALIZ-RESTR     PIC X(30).
014200     02  RGL-PUNTOS                PIC 9(3)V99.
014300     02  RGL-ACTIVA                PIC X(1).
014400         88  RGL-ACTIVA-SI         VALUE "Y".
014500     02  FILLER                    PIC X(6).
014600*
014700*    VISTA EN CRUDO DE LOS PARAMETROS DE LA REGLA (SEGUN TIPO)
014800 01  RGL-PARAMETROS-R REDEFINES RGL-PARAMETROS.
014900     02  RGL-PARAMETROS-BYTES      PIC X(73).
015000*
015100*    FICHERO MAESTRO DE USUARIOS (ENTRADA)
015200 FD  USERS
015300     LABEL RECORD STANDARD
015400     VALUE OF FILE-ID IS "users.dat".
015500 01  USUARIO-REG.
015600     02  USR-ID                    PIC 9(9).
015700     02  USR-USUARIO               PIC X(20).
015800     02  USR-EMAIL                 PIC X(40).
015900     02  USR-NOMBRE-COMPLETO       PIC X(40).
016000     02  USR-TELEFONO              PIC X(15).
016100     02  USR-ACTIVO                PIC X(1).
016200         88  USR-ACTIVO-SI         VALUE "Y".
016300     02  FILLER                    PIC X(9).
016400*
016500*    FICHERO DE TRANSACCIONES ANTERIORES (ENTRADA, CONTROL DE
016600*    VELOCIDAD) - MISMO FORMATO QUE TRANSIN, ORDENADO POR
016700*    USUARIO Y FECHA/HORA ASCENDENTE
016800 FD  HISTORY
016900     LABEL RECORD STANDARD
017000     VALUE OF FILE-ID IS "history.dat".
017100 01  HIST-REG.
017200     02  HIS-ID                    PIC 9(9).
017300     02  HIS-USUARIO               PIC 9(9).
017400     02  HIS-IMPORTE               PIC S9(11)V99.
017500     02  HIS-TIPO                  PIC X(12).
017600     02  HIS-COMERCIO-NOM          PIC X(30).
017700     02  HIS-COMERCIO-CAT          PIC X(20).
017800     02  HIS-LOCALIZACION          PIC X(30).
017900     02  HIS-FECHAHORA             PIC 9(14).
018000     02  HIS-TARJETA-ENMASC        PIC X(19).
018100     02  HIS-IP                    PIC X(15).
018200     02  FILLER                    PIC X(2).
018300*
018400*    FICHERO DE TRANSACCIONES VALORADAS (SALIDA)
018500 FD  SCOREOUT
018600     LABEL RECORD STANDARD
018700     VALUE OF FILE-ID IS "scoreout.dat".
018800 01  SCORE-REG.
018900     02  SAL-ID                    PIC 9(9).
019000     02  SAL-USUARIO               PIC 9(9).
019100     02  SAL-IMPORTE               PIC S9(11)V99.
019200     02  SAL-TIPO                  PIC X(12).
019300     02  SAL-COMERCIO-NOM          PIC X(30).
019400     02  SAL-COMERCIO-CAT          PIC X(20).
019500     02  SAL-LOCALIZACION          PIC X(30).
019600     02  SAL-FECHAHORA             PIC 9(14).
019700     02  SAL-TARJETA-ENMASC        PIC X(19).
019800     02  SAL-IP                    PIC X(15).
019900     02  SAL-PUNTOS                PIC 9(3)V99.
020000     02  SAL-ESTADO                PIC X(12).
020100     02  SAL-MOTIVO                PIC X(60).
020200     02  FILLER                    PIC X(4).
020300*
020400*    INFORME RESUMEN DE LA EJECUCION (SALIDA, IMPRESORA)
020500 FD  RPTFILE
020600     LABEL RECORD STANDARD
020700     VALUE OF FILE-ID IS "frdscore.rpt".
020800 01  LINEA-RPT                     PIC X(132).
020900*
021000 WORKING-STORAGE SECTION.
021100*
021200 77  FSTE                          PIC X(2).
021300 77  FSTG                          PIC X(2).
021400 77  FSTU                          PIC X(2).
021500 77  FSTH                          PIC X(2).
021600 77  FSTS                          PIC X(2).
021700 77  FSTR                          PIC X(2).
021800*
021900*    TABLA DE DIAS ACUMULADOS POR MES (AÑO NO BISIESTO), USADA
022000*    EN CALCULAR-SEGUNDOS-EPOCA PARA CONVERTIR FECHA/HORA EN UN
022100*    CONTADOR DE SEGUNDOS COMPARABLE
022200 01  TABLA-DIAS-ACUM-INI.
022300     05  FILLER                    PIC 9(3) VALUE 000.
022400     05  FILLER                    PIC 9(3) VALUE 031.
022500     05  FILLER                    PIC 9(3) VALUE 059.
022600     05  FILLER                    PIC 9(3) VALUE 090.
022700     05  FILLER                    PIC 9(3) VALUE 120.
022800     05  FILLER                    PIC 9(3) VALUE 151.
022900     05  FILLER                    PIC 9(3) VALUE 181.
023000     05  FILLER                    PIC 9(3) VALUE 212.
023100     05  FILLER                    PIC 9(3) VALUE 243.
023200     05  FILLER                    PIC 9(3) VALUE 273.
023300     05  FILLER                    PIC 9(3) VALUE 304.
023400     05  FILLER                    PIC 9(3) VALUE 334.
023500 01  TABLA-DIAS-ACUM REDEFINES TABLA-DIAS-ACUM-INI.
023600     05  DIAS-ACUM-MES             PIC 9(3) OCCURS 12 TIMES.
023700*
023800*    TABLA EN MEMORIA DE REGLAS ACTIVAS (CARGADA DE RULES)
023900 01  TABLA-REGLAS.
024000     05  REGLA-TABLA OCCURS 50 TIMES.
024100         10  TR-ID                 PIC 9(4).
024200         10  TR-TIPO               PIC X(20).
024300             88  TR-TIPO-IMPORTE   VALUE "AMOUNT_THRESHOLD".
024400             88  TR-TIPO-VELOCIDAD VALUE "VELOCITY_CHECK".
024500             88  TR-TIPO-COMERCIO  VALUE "MERCHANT_CATEGORY".
024600             88  TR-TIPO-LOCALIZ   VALUE "LOCATION_BASED".
024700             88  TR-TIPO-HORARIO   VALUE "TIME_BASED".
024800             88  TR-TIPO-IP        VALUE "IP_BASED".
024900         10  TR-IMPORTE-UMBRAL     PIC S9(11)V99.
025000         10  TR-VENTANA-MIN        PIC 9(5).
025100         10  TR-MAX-OCURRENCIAS    PIC 9(5).
025200         10  TR-COMERCIO-CAT       PIC X(20).
025300         10  TR-LOCALIZ-RESTR      PIC X(30).
025400         10  TR-PUNTOS             PIC 9(3)V99.
025500 77  NUM-REGLAS                    PIC 9(3)  COMP.
025600 77  ER-I                          PIC 9(3)  COMP.
025700*
025800*    TABLA EN MEMORIA DE USUARIOS DADOS DE ALTA (CARGADA DE
025900*    USERS)
026000 01  TABLA-USUARIOS.
026100     05  USUARIO-TABLA OCCURS 500 TIMES.
026200         10  TU-ID                 PIC 9(9).
026300 77  NUM-USUARIOS                  PIC 9(4)  COMP.
026400 77  EU-I                          PIC 9(4)  COMP.
026500 77  USUARIO-ENCONTRADO            PIC 9(1)  COMP.
026600     88  USUARIO-VALIDO            VALUE 1.
026700     88  USUARIO-NO-VALIDO         VALUE 0.
026800*
026900*    TABLA EN MEMORIA DEL HISTORICO DE MOVIMIENTOS, USADA PARA
027000*    EL CONTROL DE VELOCIDAD; SE CARGA CON HISTORY Y CRECE CON
027100*    CADA TRANSACCION VALORADA EN ESTA MISMA EJECUCION
027200 01  TABLA-HISTORICO.
027300     05  HISTORICO-TABLA OCCURS 5000 TIMES.
027400         10  TH-USUARIO            PIC 9(9)   COMP.
027500         10  TH-SEGUNDOS           PIC 9(11)  COMP.
027600 77  NUM-HISTORICO                 PIC 9(5)  COMP.
027700 77  EH-I                          PIC 9(5)  COMP.
027800*
027900*    CAMPOS DE TRABAJO PARA CALCULAR-SEGUNDOS-EPOCA (CONVIERTE
028000*    UNA FECHA/HORA AAAAMMDDHHMMSS EN SEGUNDOS DESDE EL
028100*    01/01/2000, SUFICIENTE PARA COMPARAR VENTANAS DE TIEMPO)
028200 77  CE-ANO                        PIC 9(4)   COMP.
028300 77  CE-MES                        PIC 9(2)   COMP.
028400 77  CE-DIA                        PIC 9(2)   COMP.
028500 77  CE-HOR                        PIC 9(2)   COMP.
028600 77  CE-MIN                        PIC 9(2)   COMP.
028700 77  CE-SEG                        PIC 9(2)   COMP.
028800 77  CE-SEGUNDOS-TOTALES           PIC 9(11)  COMP.
028900 77  W-ANOS-COMPLETOS              PIC 9(4)   COMP.
029000 77  W-BISIESTOS                   PIC 9(4)   COMP.
029100 77  W-Q4                          PIC 9(4)   COMP.
029200 77  W-Q100                        PIC 9(4)   COMP.
029300 77  W-Q400                        PIC 9(4)   COMP.
029400 77  W-RESTO-4                     PIC 9(4)   COMP.
029500 77  W-RESTO-100                   PIC 9(4)   COMP.
029600 77  W-RESTO-400                   PIC 9(4)   COMP.
029700 77  W-ANO-BISIESTO                PIC 9(1)   COMP.
029800     88  ANO-ES-BISIESTO           VALUE 1.
029900 77  W-DIAS-DESDE-2000             PIC 9(6)   COMP.
030000*
030100*    CAMPOS DE TRABAJO PARA CONTAR-VELOCIDAD-USUARIO
030200 77  CV-USUARIO                    PIC 9(9)   COMP.
030300 77  CV-SEG-ACTUAL                 PIC 9(11)  COMP.
030400 77  CV-VENTANA-MIN                PIC 9(5)   COMP.
030500 77  CV-SEG-DESDE                  PIC S9(11) COMP.
030600 77  CV-CONTADOR                   PIC 9(5)   COMP.
030700*
030800*    CAMPOS DE TRABAJO DE LA COMPROBACION DE COMERCIO DE RIESGO
030900*    Y DE LA BUSQUEDA DE SUBCADENA DE LOCALIZACION
031000 77  W-COMERCIO-MAYUS              PIC X(20).
031100 77  W-LOCALIZ-MAYUS               PIC X(30).
031200 77  W-RESTR-MAYUS                 PIC X(30).
031300 77  W-LONGITUD-RESTR              PIC 9(2)   COMP.
031400 77  W-POS                         PIC 9(2)   COMP.
031500 77  SUBCADENA-ENCONTRADA          PIC 9(1)   COMP.
031600     88  SUBCADENA-SI              VALUE 1.
031700     88  SUBCADENA-NO              VALUE 0.
031800*
031900*    PUNTUACION Y CLASIFICACION DE LA TRANSACCION EN CURSO
032000 77  W-PUNTOS-ACUM                 PIC 9(5)V99.
032100 77  W-PUNTOS-EDITADO              PIC 999.99.
032200 77  TXN-VALIDA                    PIC 9(1)   COMP.
032300     88  TXN-ES-VALIDA             VALUE 1.
032400     88  TXN-NO-ES-VALIDA          VALUE 0.
032500 77  W-MOTIVO-RECHAZO              PIC X(60).
032600*
032700*    ACUMULADORES DE TOTALES PARA EL INFORME FINAL
032800 77  TOT-LEIDAS                     PIC 9(7)   COMP.
032900 77  TOT-VALORADAS                  PIC 9(7)   COMP.
033000 77  TOT-RECHAZADAS                 PIC 9(7)   COMP.
033100 77  TOT-FRAUDULENT-N                PIC 9(7)   COMP.
033200 77  TOT-SUSPICIOUS-N                PIC 9(7)   COMP.
033300 77  TOT-LEGITIMATE-N                PIC 9(7)   COMP.
033400 77  TOT-FRAUDULENT-IMP              PIC S9(13)V99.
033500 77  TOT-SUSPICIOUS-IMP              PIC S9(13)V99.
033600 77  TOT-LEGITIMATE-IMP              PIC S9(13)V99.
033700 77  TOT-IMPORTE-GENERAL             PIC S9(13)V99.
033800*
033900*    LINEAS DE IMPRESION DEL INFORME RPTFILE
034000 01  L-CABECERA-1.
034100     05  FILLER                     PIC X(40) VALUE SPACES.
034200     05  FILLER                     PIC X(52)
034300         VALUE "UNIZARBANK - INFORME DE PUNTUACION DE FRAUDE".
034400     05  FILLER                     PIC X(40) VALUE SPACES.
034500 01  L-CABECERA-2.
034600     05  FILLER                     PIC X(10) VALUE "PROGRAMA: ".
034700     05  L-PROGRAMA                 PIC X(10) VALUE "FRDSCORE".
034800     05  FILLER                     PIC X(112) VALUE SPACES.
034900 01  L-RECHAZO.
035000     05  FILLER                     PIC X(10) VALUE "RECHAZADA ".
035100     05  L-RECH-ID                  PIC Z(8)9.
035200     05  FILLER                     PIC X(3)  VALUE " - ".
035300     05  L-RECH-MOTIVO              PIC X(60).
035400     05  FILLER                     PIC X(50) VALUE SPACES.
035500 01  L-TOTAL-CONTADOR.
035600     05  L-TOT-ETIQUETA             PIC X(30).
035700     05  L-TOT-VALOR                PIC Z(6)9.
035800     05  FILLER                     PIC X(96) VALUE SPACES.
035900 01  L-TOTAL-IMPORTE.
036000     05  L-IMP-ETIQUETA             PIC X(30).
036100     05  L-IMP-VALOR                PIC Z(11)9.99.
036200     05  FILLER                     PIC X(84) VALUE SPACES.
036300*
036400 PROCEDURE DIVISION.
036500 INICIO.
036600*
036700     MOVE 0 TO NUM-REGLAS.
036800     MOVE 0 TO NUM-USUARIOS.
036900     MOVE 0 TO NUM-HISTORICO.
037000     MOVE 0 TO TOT-LEIDAS.
037100     MOVE 0 TO TOT-VALORADAS.
037200     MOVE 0 TO TOT-RECHAZADAS.
037300     MOVE 0 TO TOT-FRAUDULENT-N.
037400     MOVE 0 TO TOT-SUSPICIOUS-N.
037500     MOVE 0 TO TOT-LEGITIMATE-N.
037600     MOVE 0 TO TOT-FRAUDULENT-IMP.
037700     MOVE 0 TO TOT-SUSPICIOUS-IMP.
037800     MOVE 0 TO TOT-LEGITIMATE-IMP.
037900     MOVE 0 TO TOT-IMPORTE-GENERAL.
038000*
038100     OPEN OUTPUT RPTFILE.
038200     IF FSTR NOT = "00"
038300         GO TO PSYS-ERR.
038400     PERFORM IMPRIMIR-CABECERA THRU IMPRIMIR-CABECERA-EXIT.
038500*
038600     PERFORM CARGA-REGLAS-INI THRU CARGA-REGLAS-INI-EXIT.
038700     PERFORM CARGA-USUARIOS-INI THRU CARGA-USUARIOS-INI-EXIT.
038800     PERFORM CARGA-HISTORICO-INI THRU CARGA-HISTORICO-INI-EXIT.
038900*
039000     OPEN INPUT TRANSIN.
039100     IF FSTE NOT = "00"
039200         GO TO PSYS-ERR.
039300     OPEN OUTPUT SCOREOUT.
039400     IF FSTS NOT = "00"
039500         GO TO PSYS-ERR.
039600*
039700 LEER-TRANSACCION.
039800*
039900     READ TRANSIN INTO TXN-REG AT END GO TO FIN-PROCESO.
040000     ADD 1 TO TOT-LEIDAS.
040100*
040200     PERFORM VALIDAR-TRANSACCION THRU VALIDAR-TRANSACCION-EXIT.
040300     IF TXN-NO-ES-VALIDA
040400         PERFORM RECHAZAR-TRANSACCION
040500             THRU RECHAZAR-TRANSACCION-EXIT
040600         GO TO LEER-TRANSACCION.
040700*
040800     PERFORM CALCULAR-PUNTUACION THRU CALCULAR-PUNTUACION-EXIT.
040900     PERFORM CLASIFICAR-TRANSACCION
041000         THRU CLASIFICAR-TRANSACCION-EXIT.
041100     PERFORM ESCRIBIR-VALORADA THRU ESCRIBIR-VALORADA-EXIT.
041200     PERFORM ANADIR-HISTORICO THRU ANADIR-HISTORICO-EXIT.
041300     PERFORM ACUMULAR-TOTALES THRU ACUMULAR-TOTALES-EXIT.
041400*
041500     GO TO LEER-TRANSACCION.
041600*
041700 FIN-PROCESO.
041800*
041900     CLOSE TRANSIN.
042000     CLOSE SCOREOUT.
042100     PERFORM IMPRIMIR-TOTALES THRU IMPRIMIR-TOTALES-EXIT.
042200     CLOSE RPTFILE.
042300     STOP RUN.
042400*
042500 PSYS-ERR.
042600*
042700     DISPLAY "FRDSCORE - ERROR DE FICHERO, REVISE EL FS".
042800     DISPLAY "FSTE=" FSTE " FSTG=" FSTG " FSTU=" FSTU.
042900     DISPLAY "FSTH=" FSTH " FSTS=" FSTS " FSTR=" FSTR.
043000     STOP RUN.
043100*
043200****************************************************************
043300*    CARGA DE LA TABLA DE REGLAS ACTIVAS (PASO 1 DEL FLUJO)
043400****************************************************************
043500 CARGA-REGLAS-INI.
043600*
043700     OPEN INPUT RULES.
043800     IF FSTG NOT = "00"
043900         GO TO PSYS-ERR.
044000*
044100 CARGA-REGLAS.
044200*
044300     READ RULES INTO REGLA-REG AT END GO TO CARGA-REGLAS-FIN.
044400     IF RGL-ACTIVA-SI AND NUM-REGLAS < 50
044500         ADD 1 TO NUM-REGLAS
044600         MOVE RGL-ID             TO TR-ID (NUM-REGLAS)
044700         MOVE RGL-TIPO           TO TR-TIPO (NUM-REGLAS)
044800         MOVE RGL-IMPORTE-UMBRAL TO TR-IMPORTE-UMBRAL (NUM-REGLAS)
044900         MOVE RGL-VENTANA-MIN    TO TR-VENTANA-MIN (NUM-REGLAS)
045000         MOVE RGL-MAX-OCURRENCIAS
045100             TO TR-MAX-OCURRENCIAS (NUM-REGLAS)
045200         MOVE RGL-COMERCIO-CAT   TO TR-COMERCIO-CAT (NUM-REGLAS)
045300         MOVE RGL-LOCALIZ-RESTR  TO TR-LOCALIZ-RESTR (NUM-REGLAS)
045400         MOVE RGL-PUNTOS         TO TR-PUNTOS (NUM-REGLAS)
045500     END-IF.
045600     GO TO CARGA-REGLAS.
045700*
045800 CARGA-REGLAS-FIN.
045900*
046000     CLOSE RULES.
046100*
046200 CARGA-REGLAS-INI-EXIT.
046300     EXIT.
046400*
046500****************************************************************
046600*    CARGA DE LA TABLA DE USUARIOS DADOS DE ALTA (PASO 2)
046700****************************************************************
046800 CARGA-USUARIOS-INI.
046900*
047000     OPEN INPUT USERS.
047100     IF FSTU NOT = "00"
047200         GO TO PSYS-ERR.
047300*
047400 CARGA-USUARIOS.
047500*
047600     READ USERS INTO USUARIO-REG AT END
047700         GO TO CARGA-USUARIOS-FIN.
047800     IF USR-ACTIVO-SI AND NUM-USUARIOS < 500
047900         ADD 1 TO NUM-USUARIOS
048000         MOVE USR-ID TO TU-ID (NUM-USUARIOS)
048100     END-IF.
048200     GO TO CARGA-USUARIOS.
048300*
048400 CARGA-USUARIOS-FIN.
048500*
048600     CLOSE USERS.
048700*
048800 CARGA-USUARIOS-INI-EXIT.
048900     EXIT.
049000*
049100****************************************************************
049200*    CARGA DEL HISTORICO DE TRANSACCIONES ANTERIORES (PASO 3);
049300*    SE GUARDA YA CONVERTIDO A SEGUNDOS PARA NO REPETIR EL
049400*    CALCULO DE CALENDARIO EN CADA COMPROBACION DE VELOCIDAD
049500****************************************************************
049600 CARGA-HISTORICO-INI.
049700*
049800     OPEN INPUT HISTORY.
049900     IF FSTH NOT = "00"
050000         GO TO PSYS-ERR.
050100*
050200 CARGA-HISTORICO.
050300*
050400     READ HISTORY INTO HIST-REG AT END
050500         GO TO CARGA-HISTORICO-FIN.
050600     IF NUM-HISTORICO < 5000
050700         MOVE HIS-FECHAHORA TO TXN-FECHAHORA
050800         MOVE TXN-FH-ANO TO CE-ANO
050900         MOVE TXN-FH-MES TO CE-MES
051000         MOVE TXN-FH-DIA TO CE-DIA
051100         MOVE TXN-FH-HOR TO CE-HOR
051200         MOVE TXN-FH-MIN TO CE-MIN
051300         MOVE TXN-FH-SEG TO CE-SEG
051400         PERFORM CALCULAR-SEGUNDOS-EPOCA
051500             THRU CALCULAR-SEGUNDOS-EPOCA-EXIT
051600         ADD 1 TO NUM-HISTORICO
051700         MOVE HIS-USUARIO TO TH-USUARIO (NUM-HISTORICO)
051800         MOVE CE-SEGUNDOS-TOTALES TO TH-SEGUNDOS (NUM-HISTORICO)
051900     END-IF.
052000     GO TO CARGA-HISTORICO.
052100*
052200 CARGA-HISTORICO-FIN.
052300*
052400     CLOSE HISTORY.
052500*
052600 CARGA-HISTORICO-INI-EXIT.
052700     EXIT.
052800*
052900****************************************************************
053000*    VALIDACION DE LA TRANSACCION (PASO 4A)
053100****************************************************************
053200 VALIDAR-TRANSACCION.
053300*
053400     SET TXN-ES-VALIDA TO TRUE.
053500     MOVE SPACES TO W-MOTIVO-RECHAZO.
053600*
053700     IF TXN-IMPORTE < 0.01
053800         SET TXN-NO-ES-VALIDA TO TRUE
053900         MOVE "INVALID AMOUNT" TO W-MOTIVO-RECHAZO
054000         GO TO VALIDAR-TRANSACCION-EXIT.
054100*
054200     PERFORM BUSCAR-USUARIO THRU BUSCAR-USUARIO-EXIT.
054300     IF USUARIO-NO-VALIDO
054400         SET TXN-NO-ES-VALIDA TO TRUE
054500         MOVE "USER NOT FOUND" TO W-MOTIVO-RECHAZO
054600     END-IF.
054700*
054800 VALIDAR-TRANSACCION-EXIT.
054900     EXIT.
055000*
055100 BUSCAR-USUARIO.
055200*
055300     SET USUARIO-NO-VALIDO TO TRUE.
055400     MOVE 1 TO EU-I.
055500*
055600 BUSCAR-USUARIO-BUCLE.
055700*
055800     IF EU-I > NUM-USUARIOS
055900         GO TO BUSCAR-USUARIO-EXIT.
056000     IF TU-ID (EU-I) = TXN-USUARIO
056100         SET USUARIO-VALIDO TO TRUE
056200         GO TO BUSCAR-USUARIO-EXIT.
056300     ADD 1 TO EU-I.
056400     GO TO BUSCAR-USUARIO-BUCLE.
056500*
056600 BUSCAR-USUARIO-EXIT.
056700     EXIT.
056800*
056900 RECHAZAR-TRANSACCION.                                             LRM0003
057000*
057100     ADD 1 TO TOT-RECHAZADAS.
057200     MOVE TXN-ID TO L-RECH-ID.
057300     MOVE W-MOTIVO-RECHAZO TO L-RECH-MOTIVO.
057400     MOVE SPACES TO LINEA-RPT.
057500     MOVE L-RECHAZO TO LINEA-RPT.
057600     WRITE LINEA-RPT.
057700*
057800 RECHAZAR-TRANSACCION-EXIT.
057900     EXIT.
058000*
058100****************************************************************
058200*    CALCULO DE LA PUNTUACION DE FRAUDE (PASO 4B)
058300****************************************************************
058400 CALCULAR-PUNTUACION.
058500*
058600     MOVE 0 TO W-PUNTOS-ACUM.
058700*
058800     MOVE TXN-FH-ANO TO CE-ANO.
058900     MOVE TXN-FH-MES TO CE-MES.
059000     MOVE TXN-FH-DIA TO CE-DIA.
059100     MOVE TXN-FH-HOR TO CE-HOR.
059200     MOVE TXN-FH-MIN TO CE-MIN.
059300     MOVE TXN-FH-SEG TO CE-SEG.
059400     PERFORM CALCULAR-SEGUNDOS-EPOCA
059500         THRU CALCULAR-SEGUNDOS-EPOCA-EXIT.
059600*
059700     PERFORM EVALUAR-COMPROBACIONES-FIJAS
059800         THRU EVALUAR-COMPROBACIONES-FIJAS-EXIT.
059900     PERFORM EVALUAR-TABLA-REGLAS THRU EVALUAR-TABLA-REGLAS-EXIT.
060000*
060100     IF W-PUNTOS-ACUM > 100.00
060200         MOVE 100.00 TO W-PUNTOS-ACUM.
060300*
060400 CALCULAR-PUNTUACION-EXIT.
060500     EXIT.
060600*
060700*    COMPROBACIONES FIJAS DEL BANCO (APLICAN SIEMPRE, ADEMAS DE
060800*    LA TABLA DE REGLAS)
060900 EVALUAR-COMPROBACIONES-FIJAS.
061000*
061100*    1. IMPORTE SUPERIOR A 10000.00 -> +30.00
061200     IF TXN-IMPORTE > 10000.00
061300         ADD 30.00 TO W-PUNTOS-ACUM.
061400*
061500*    2. VELOCIDAD: 5 O MAS MOVIMIENTOS EN LOS ULTIMOS 60 MINUTOS
061600     MOVE TXN-USUARIO TO CV-USUARIO.
061700     MOVE CE-SEGUNDOS-TOTALES TO CV-SEG-ACTUAL.
061800     MOVE 60 TO CV-VENTANA-MIN.
061900     PERFORM CONTAR-VELOCIDAD-USUARIO
062000         THRU CONTAR-VELOCIDAD-USUARIO-EXIT.
062100     IF CV-CONTADOR >= 5
062200         ADD 40.00 TO W-PUNTOS-ACUM.
062300*
062400*    3. COMERCIO DE ALTO RIESGO (JUEGO, ADULTOS, CRIPTOMONEDA,
062500*       ANTICIPO DE EFECTIVO), SIN DISTINGUIR MAYUS/MINUS
062600     MOVE TXN-COMERCIO-CAT TO W-COMERCIO-MAYUS.
062700     INSPECT W-COMERCIO-MAYUS CONVERTING
062800         "abcdefghijklmnopqrstuvwxyz"
062900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063000     IF W-COMERCIO-MAYUS = "GAMBLING"
063100      OR W-COMERCIO-MAYUS = "ADULT"
063200      OR W-COMERCIO-MAYUS = "CRYPTOCURRENCY"
063300      OR W-COMERCIO-MAYUS = "CASH_ADVANCE"
063400         ADD 25.00 TO W-PUNTOS-ACUM.
063500*
063600*    4. HORARIO INUSUAL: DE 02:00:00 A 05:59:59
063700     IF TXN-FH-HOR >= 2 AND TXN-FH-HOR <= 5
063800         ADD 20.00 TO W-PUNTOS-ACUM.
063900*
064000 EVALUAR-COMPROBACIONES-FIJAS-EXIT.
064100     EXIT.
064200*
064300*    TABLA DE REGLAS: UNA COMPROBACION POR CADA REGLA ACTIVA
064400 EVALUAR-TABLA-REGLAS.                                             MSR0094
064500*
064600     MOVE 1 TO ER-I.
064700*
064800 EVALUAR-TABLA-REGLAS-BUCLE.
064900*
065000     IF ER-I > NUM-REGLAS
065100         GO TO EVALUAR-TABLA-REGLAS-EXIT.
065200*
065300     EVALUATE TRUE
065400         WHEN TR-TIPO-IMPORTE (ER-I)
065500             PERFORM REGLA-IMPORTE THRU REGLA-IMPORTE-EXIT
065600         WHEN TR-TIPO-VELOCIDAD (ER-I)
065700             PERFORM REGLA-VELOCIDAD THRU REGLA-VELOCIDAD-EXIT
065800         WHEN TR-TIPO-COMERCIO (ER-I)
065900             PERFORM REGLA-COMERCIO THRU REGLA-COMERCIO-EXIT
066000         WHEN TR-TIPO-LOCALIZ (ER-I)
066100             PERFORM REGLA-LOCALIZACION
066200                 THRU REGLA-LOCALIZACION-EXIT
066300         WHEN TR-TIPO-HORARIO (ER-I)
066400             PERFORM REGLA-HORARIO THRU REGLA-HORARIO-EXIT
066500         WHEN TR-TIPO-IP (ER-I)
066600*            RESERVADA PARA FUTURAS COMPROBACIONES DE IP; POR
066700*            AHORA NO SE HA DEFINIDO NINGUNA CASUISTICA Y NUNCA
066800*            PUNTUA (VER SOLICITUD 0001-133)
066900             CONTINUE
067000     END-EVALUATE.
067100*
067200     ADD 1 TO ER-I.
067300     GO TO EVALUAR-TABLA-REGLAS-BUCLE.
067400*
067500 EVALUAR-TABLA-REGLAS-EXIT.
067600     EXIT.
067700*
067800 REGLA-IMPORTE.
067900*
068000     IF TR-IMPORTE-UMBRAL (ER-I) > 0
068100         IF TXN-IMPORTE > TR-IMPORTE-UMBRAL (ER-I)
068200             ADD TR-PUNTOS (ER-I) TO W-PUNTOS-ACUM
068300         END-IF
068400     END-IF.
068500*
068600 REGLA-IMPORTE-EXIT.
068700     EXIT.
068800*
068900 REGLA-VELOCIDAD.
069000*
069100     IF TR-VENTANA-MIN (ER-I) > 0
069200      AND TR-MAX-OCURRENCIAS (ER-I) > 0
069300         MOVE TXN-USUARIO TO CV-USUARIO
069400         MOVE CE-SEGUNDOS-TOTALES TO CV-SEG-ACTUAL
069500         MOVE TR-VENTANA-MIN (ER-I) TO CV-VENTANA-MIN
069600         PERFORM CONTAR-VELOCIDAD-USUARIO
069700             THRU CONTAR-VELOCIDAD-USUARIO-EXIT
069800         IF CV-CONTADOR >= TR-MAX-OCURRENCIAS (ER-I)
069900             ADD TR-PUNTOS (ER-I) TO W-PUNTOS-ACUM
070000         END-IF
070100     END-IF.
070200*
070300 REGLA-VELOCIDAD-EXIT.
070400     EXIT.
070500*
070600 REGLA-COMERCIO.
070700*
070800     IF TR-COMERCIO-CAT (ER-I) NOT = SPACES
070900      AND TXN-COMERCIO-CAT NOT = SPACES
071000         MOVE TXN-COMERCIO-CAT TO W-COMERCIO-MAYUS
071100         MOVE TR-COMERCIO-CAT (ER-I) TO W-RESTR-MAYUS
071200         INSPECT W-COMERCIO-MAYUS CONVERTING
071300             "abcdefghijklmnopqrstuvwxyz"
071400             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
071500         INSPECT W-RESTR-MAYUS CONVERTING
071600             "abcdefghijklmnopqrstuvwxyz"
071700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
071800         IF W-COMERCIO-MAYUS = W-RESTR-MAYUS (1:20)
071900             ADD TR-PUNTOS (ER-I) TO W-PUNTOS-ACUM
072000         END-IF
072100     END-IF.
072200*
072300 REGLA-COMERCIO-EXIT.
072400     EXIT.
072500*
072600 REGLA-LOCALIZACION.                                               PGC0096
072700*
072800     IF TR-LOCALIZ-RESTR (ER-I) NOT = SPACES
072900      AND TXN-LOCALIZACION NOT = SPACES
073000         MOVE TXN-LOCALIZACION TO W-LOCALIZ-MAYUS
073100         MOVE TR-LOCALIZ-RESTR (ER-I) TO W-RESTR-MAYUS
073200         INSPECT W-LOCALIZ-MAYUS CONVERTING
073300             "abcdefghijklmnopqrstuvwxyz"
073400             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
073500         INSPECT W-RESTR-MAYUS CONVERTING
073600             "abcdefghijklmnopqrstuvwxyz"
073700             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
073800         PERFORM BUSCAR-SUBCADENA THRU BUSCAR-SUBCADENA-EXIT
073900         IF SUBCADENA-SI
074000             ADD TR-PUNTOS (ER-I) TO W-PUNTOS-ACUM
074100         END-IF
074200     END-IF.
074300*
074400 REGLA-LOCALIZACION-EXIT.
074500     EXIT.
074600*
074700 REGLA-HORARIO.
074800*
074900     IF TXN-FH-HOR >= 2 AND TXN-FH-HOR <= 5
075000         ADD TR-PUNTOS (ER-I) TO W-PUNTOS-ACUM.
075100*
075200 REGLA-HORARIO-EXIT.
075300     EXIT.
075400*
075500*    BUSQUEDA DE W-RESTR-MAYUS COMO SUBCADENA DE W-LOCALIZ-MAYUS,
075600*    CARACTER A CARACTER (NO HAY FUNCION INTRINSECA DE CADENAS
075700*    DISPONIBLE EN ESTE COMPILADOR)
075800 BUSCAR-SUBCADENA.
075900*
076000     SET SUBCADENA-NO TO TRUE.
076100     MOVE 30 TO W-LONGITUD-RESTR.
076200*
076300 BUSCAR-SUBCADENA-LONGITUD.
076400*
076500     IF W-LONGITUD-RESTR = 0
076600         GO TO BUSCAR-SUBCADENA-EXIT.
076700     IF W-RESTR-MAYUS (W-LONGITUD-RESTR:1) NOT = SPACE
076800         GO TO BUSCAR-SUBCADENA-POSICION.
076900     SUBTRACT 1 FROM W-LONGITUD-RESTR.
077000     GO TO BUSCAR-SUBCADENA-LONGITUD.
077100*
077200 BUSCAR-SUBCADENA-POSICION.
077300*
077400     MOVE 1 TO W-POS.
077500*
077600 BUSCAR-SUBCADENA-BUCLE.
077700*
077800     IF W-POS > (31 - W-LONGITUD-RESTR)
077900         GO TO BUSCAR-SUBCADENA-EXIT.
078000     IF W-LOCALIZ-MAYUS (W-POS:W-LONGITUD-RESTR) =
078100        W-RESTR-MAYUS (1:W-LONGITUD-RESTR)
078200         SET SUBCADENA-SI TO TRUE
078300         GO TO BUSCAR-SUBCADENA-EXIT.
078400     ADD 1 TO W-POS.
078500     GO TO BUSCAR-SUBCADENA-BUCLE.
078600*
078700 BUSCAR-SUBCADENA-EXIT.
078800     EXIT.
078900*
079000*    CONTEO DE TRANSACCIONES DEL USUARIO EN LA VENTANA
079100*    [CV-SEG-ACTUAL - CV-VENTANA-MIN*60 , CV-SEG-ACTUAL], SIN
079200*    CONTAR LA PROPIA TRANSACCION QUE SE ESTA VALORANDO (VER
079300*    TABLA-HISTORICO, QUE INCLUYE HISTORY MAS LO YA VALORADO EN
079400*    ESTA EJECUCION)
079500 CONTAR-VELOCIDAD-USUARIO.                                         JAB0092
079600*
079700     MOVE 0 TO CV-CONTADOR.
079800     COMPUTE CV-SEG-DESDE = CV-SEG-ACTUAL - (CV-VENTANA-MIN * 60).
079900     MOVE 1 TO EH-I.
080000*
080100 CONTAR-VELOCIDAD-BUCLE.
080200*
080300     IF EH-I > NUM-HISTORICO
080400         GO TO CONTAR-VELOCIDAD-USUARIO-EXIT.
080500     IF TH-USUARIO (EH-I) = CV-USUARIO
080600      AND TH-SEGUNDOS (EH-I) >= CV-SEG-DESDE
080700      AND TH-SEGUNDOS (EH-I) <= CV-SEG-ACTUAL
080800         ADD 1 TO CV-CONTADOR.
080900     ADD 1 TO EH-I.
081000     GO TO CONTAR-VELOCIDAD-BUCLE.
081100*
081200 CONTAR-VELOCIDAD-USUARIO-EXIT.
081300     EXIT.
081400*
081500*    CONVIERTE CE-ANO/MES/DIA/HOR/MIN/SEG EN CE-SEGUNDOS-TOTALES,
081600*    SEGUNDOS TRANSCURRIDOS DESDE EL 01/01/2000 00:00:00,
081700*    CONTANDO LOS AÑOS BISIESTOS DEL CALENDARIO GREGORIANO
081800 CALCULAR-SEGUNDOS-EPOCA.                                          PGC0098
081900*
082000     COMPUTE W-ANOS-COMPLETOS = CE-ANO - 2000.
082100*
082200     DIVIDE W-ANOS-COMPLETOS BY 4 GIVING W-Q4.
082300     DIVIDE W-ANOS-COMPLETOS BY 100 GIVING W-Q100.
082400     DIVIDE W-ANOS-COMPLETOS BY 400 GIVING W-Q400.
082500     COMPUTE W-BISIESTOS = W-Q4 - W-Q100 + W-Q400.
082600*
082700     DIVIDE CE-ANO BY 4 GIVING W-Q4 REMAINDER W-RESTO-4.
082800     DIVIDE CE-ANO BY 100 GIVING W-Q100 REMAINDER W-RESTO-100.
082900     DIVIDE CE-ANO BY 400 GIVING W-Q400 REMAINDER W-RESTO-400.
083000     MOVE 0 TO W-ANO-BISIESTO.
083100     IF (W-RESTO-4 = 0 AND W-RESTO-100 NOT = 0)
083200      OR W-RESTO-400 = 0
083300         MOVE 1 TO W-ANO-BISIESTO.
083400*
083500     COMPUTE W-DIAS-DESDE-2000 =
083600         (W-ANOS-COMPLETOS * 365) + W-BISIESTOS
083700         + DIAS-ACUM-MES (CE-MES) + (CE-DIA - 1).
083800     IF ANO-ES-BISIESTO AND CE-MES > 2
083900         ADD 1 TO W-DIAS-DESDE-2000.
084000*
084100     COMPUTE CE-SEGUNDOS-TOTALES =
084200         (W-DIAS-DESDE-2000 * 86400)
084300         + (CE-HOR * 3600) + (CE-MIN * 60) + CE-SEG.
084400*
084500 CALCULAR-SEGUNDOS-EPOCA-EXIT.
084600     EXIT.
084700*
084800****************************************************************
084900*    CLASIFICACION DE LA TRANSACCION (PASO 4C)
085000****************************************************************
085100 CLASIFICAR-TRANSACCION.                                           CFG0010
085200*
085300     MOVE SPACES TO SAL-MOTIVO.
085400     MOVE W-PUNTOS-ACUM TO W-PUNTOS-EDITADO.
085500*
085600     IF W-PUNTOS-ACUM >= 80.00
085700         MOVE "FRAUDULENT" TO SAL-ESTADO
085800         STRING "HIGH FRAUD SCORE: " W-PUNTOS-EDITADO
085900             DELIMITED BY SIZE INTO SAL-MOTIVO
086000     ELSE
086100         IF W-PUNTOS-ACUM >= 50.00
086200             MOVE "SUSPICIOUS" TO SAL-ESTADO
086300             STRING "MODERATE FRAUD SCORE: " W-PUNTOS-EDITADO
086400                 DELIMITED BY SIZE INTO SAL-MOTIVO
086500         ELSE
086600             MOVE "LEGITIMATE" TO SAL-ESTADO
086700         END-IF
086800     END-IF.
086900*
087000 CLASIFICAR-TRANSACCION-EXIT.
087100     EXIT.
087200*
087300****************************************************************
087400*    ESCRITURA DE LA TRANSACCION VALORADA (PASO 4D)
087500****************************************************************
087600 ESCRIBIR-VALORADA.
087700*
087800     MOVE TXN-ID             TO SAL-ID.
087900     MOVE TXN-USUARIO        TO SAL-USUARIO.
088000     MOVE TXN-IMPORTE        TO SAL-IMPORTE.
088100     MOVE TXN-TIPO           TO SAL-TIPO.
088200     MOVE TXN-COMERCIO-NOM   TO SAL-COMERCIO-NOM.
088300     MOVE TXN-COMERCIO-CAT   TO SAL-COMERCIO-CAT.
088400     MOVE TXN-LOCALIZACION   TO SAL-LOCALIZACION.
088500     MOVE TXN-FECHAHORA      TO SAL-FECHAHORA.
088600     MOVE TXN-TARJETA-ENMASC TO SAL-TARJETA-ENMASC.
088700     MOVE TXN-IP             TO SAL-IP.
088800     MOVE W-PUNTOS-ACUM      TO SAL-PUNTOS.
088900*
089000     WRITE SCORE-REG.
089100*
089200 ESCRIBIR-VALORADA-EXIT.
089300     EXIT.
089400*
089500****************************************************************
089600*    SE AÑADE LA TRANSACCION AL HISTORICO EN MEMORIA PARA QUE
089700*    LAS SIGUIENTES DE ESTA MISMA EJECUCION LA VEAN EN EL
089800*    CONTROL DE VELOCIDAD (PASO 4E)
089900****************************************************************
090000 ANADIR-HISTORICO.
090100*
090200     IF NUM-HISTORICO < 5000
090300         ADD 1 TO NUM-HISTORICO
090400         MOVE TXN-USUARIO TO TH-USUARIO (NUM-HISTORICO)
090500         MOVE CE-SEGUNDOS-TOTALES TO TH-SEGUNDOS (NUM-HISTORICO)
090600     END-IF.
090700*
090800 ANADIR-HISTORICO-EXIT.
090900     EXIT.
091000*
091100****************************************************************
091200*    ACUMULACION DE TOTALES PARA EL INFORME (PASO 4F)
091300****************************************************************
091400 ACUMULAR-TOTALES.
091500*
091600     ADD 1 TO TOT-VALORADAS.
091700     ADD TXN-IMPORTE TO TOT-IMPORTE-GENERAL.
091800*
091900     IF SAL-ESTADO = "FRAUDULENT"
092000         ADD 1 TO TOT-FRAUDULENT-N
092100         ADD TXN-IMPORTE TO TOT-FRAUDULENT-IMP
092200     ELSE
092300         IF SAL-ESTADO = "SUSPICIOUS"
092400             ADD 1 TO TOT-SUSPICIOUS-N
092500             ADD TXN-IMPORTE TO TOT-SUSPICIOUS-IMP
092600         ELSE
092700             ADD 1 TO TOT-LEGITIMATE-N
092800             ADD TXN-IMPORTE TO TOT-LEGITIMATE-IMP
092900         END-IF
093000     END-IF.
093100*
093200 ACUMULAR-TOTALES-EXIT.
093300     EXIT.
093400*
093500****************************************************************
093600*    INFORME RESUMEN (PASO 5)
093700****************************************************************
093800 IMPRIMIR-CABECERA.
093900*
094000     WRITE LINEA-RPT FROM L-CABECERA-1.
094100     WRITE LINEA-RPT FROM L-CABECERA-2.
094200     MOVE SPACES TO LINEA-RPT.
094300     WRITE LINEA-RPT.
094400*
094500 IMPRIMIR-CABECERA-EXIT.
094600     EXIT.
094700*
094800 IMPRIMIR-TOTALES.                                                 LRM0003
094900*
095000     MOVE SPACES TO LINEA-RPT.
095100     MOVE "RESUMEN DE LA EJECUCION" TO LINEA-RPT.
095200     WRITE LINEA-RPT.
095300     MOVE SPACES TO LINEA-RPT.
095400     WRITE LINEA-RPT.
095500*
095600     MOVE "TRANSACCIONES LEIDAS" TO L-TOT-ETIQUETA.
095700     MOVE TOT-LEIDAS TO L-TOT-VALOR.
095800     MOVE L-TOTAL-CONTADOR TO LINEA-RPT.
095900     WRITE LINEA-RPT.
096000*
096100     MOVE "TRANSACCIONES VALORADAS" TO L-TOT-ETIQUETA.
096200     MOVE TOT-VALORADAS TO L-TOT-VALOR.
096300     MOVE L-TOTAL-CONTADOR TO LINEA-RPT.
096400     WRITE LINEA-RPT.
096500*
096600     MOVE "TRANSACCIONES RECHAZADAS" TO L-TOT-ETIQUETA.
096700     MOVE TOT-RECHAZADAS TO L-TOT-VALOR.
096800     MOVE L-TOTAL-CONTADOR TO LINEA-RPT.
096900     WRITE LINEA-RPT.
097000     MOVE SPACES TO LINEA-RPT.
097100     WRITE LINEA-RPT.
097200*
097300     MOVE "FRAUDULENT - NUMERO" TO L-TOT-ETIQUETA.
097400     MOVE TOT-FRAUDULENT-N TO L-TOT-VALOR.
097500     MOVE L-TOTAL-CONTADOR TO LINEA-RPT.
097600     WRITE LINEA-RPT.
097700     MOVE "FRAUDULENT - IMPORTE" TO L-IMP-ETIQUETA.
097800     MOVE TOT-FRAUDULENT-IMP TO L-IMP-VALOR.
097900     MOVE L-TOTAL-IMPORTE TO LINEA-RPT.
098000     WRITE LINEA-RPT.
098100*
098200     MOVE "SUSPICIOUS - NUMERO" TO L-TOT-ETIQUETA.
098300     MOVE TOT-SUSPICIOUS-N TO L-TOT-VALOR.
098400     MOVE L-TOTAL-CONTADOR TO LINEA-RPT.
098500     WRITE LINEA-RPT.
098600     MOVE "SUSPICIOUS - IMPORTE" TO L-IMP-ETIQUETA.
098700     MOVE TOT-SUSPICIOUS-IMP TO L-IMP-VALOR.
098800     MOVE L-TOTAL-IMPORTE TO LINEA-RPT.
098900     WRITE LINEA-RPT.
099000*
099100     MOVE "LEGITIMATE - NUMERO" TO L-TOT-ETIQUETA.
099200     MOVE TOT-LEGITIMATE-N TO L-TOT-VALOR.
099300     MOVE L-TOTAL-CONTADOR TO LINEA-RPT.
099400     WRITE LINEA-RPT.
099500     MOVE "LEGITIMATE - IMPORTE" TO L-IMP-ETIQUETA.
099600     MOVE TOT-LEGITIMATE-IMP TO L-IMP-VALOR.
099700     MOVE L-TOTAL-IMPORTE TO LINEA-RPT.
099800     WRITE LINEA-RPT.
099900     MOVE SPACES TO LINEA-RPT.
100000     WRITE LINEA-RPT.
100100*
100200     MOVE "IMPORTE TOTAL VALORADO" TO L-IMP-ETIQUETA.
100300     MOVE TOT-IMPORTE-GENERAL TO L-IMP-VALOR.
100400     MOVE L-TOTAL-IMPORTE TO LINEA-RPT.
100500     WRITE LINEA-RPT.
100600*
100700 IMPRIMIR-TOTALES-EXIT.
100800     EXIT.

