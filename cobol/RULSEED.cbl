000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RULSEED.
000300 AUTHOR. M. SANTAMARIA.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 30/11/94.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*
000900****************************************************************
001000*                                                                *
001100*   RULSEED - CARGA INICIAL DEL FICHERO MAESTRO DE REGLAS        *
001200*                                                                *
001300*   Genera el fichero RULES con el juego de reglas de fraude    *
001400*   que trae el banco de fabrica. Se ejecuta una sola vez, al   *
001500*   dar de alta el entorno, o cuando se quiere reconstruir el   *
001600*   maestro desde cero; FRDSCORE no lo llama ni depende de el.  *
001700*                                                                *
001800****************************************************************
001900*
002000*   HISTORIAL DE MODIFICACIONES
002100*
002200*   30/11/94 MSR SOLICITUD 0094-221  PRIMERA VERSION, A RAIZ DE
002300*            LA EXTERNALIZACION DE LA TABLA DE REGLAS DE
002400*            FRDSCORE (VER ESE PROGRAMA). SEIS REGLAS INICIALES.
002500*   18/04/95 JAB SOLICITUD 0095-077  SE AÑADE LA REGLA DE
002600*            HORARIO INUSUAL (TIME_BASED).
002700*   09/12/96 PGC SOLICITUD 0096-255  SE AÑADEN DOS REGLAS MAS
002800*            (IMPORTE MUY ALTO Y VELOCIDAD RAPIDA) A PETICION
002900*            DE PREVENCION DE FRAUDE. TOTAL OCHO REGLAS.
003000*   26/02/03 LRM SOLICITUD 0003-041  SE COMPRUEBA EL FILE
003100*            STATUS TRAS CADA WRITE Y SE AVISA POR PANTALLA.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT RULES ASSIGN TO DISK
004100     ORGANIZATION IS LINE SEQUENTIAL
004200     FILE STATUS IS FSTG.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 FD  RULES
004800     LABEL RECORD STANDARD
004900     VALUE OF FILE-ID IS "rules.dat".
005000 01  REGLA-REG.
005100     02  RGL-ID                    PIC 9(4).
005200     02  RGL-NOMBRE                PIC X(30).
005300     02  RGL-TIPO                  PIC X(20).
005400     02  RGL-PARAMETROS.
005500         03  RGL-IMPORTE-UMBRAL    PIC S9(11)V99.
005600         03  RGL-VENTANA-MIN       PIC 9(5).
005700         03  RGL-MAX-OCURRENCIAS   PIC 9(5).
005800         03  RGL-COMERCIO-CAT      PIC X(20).
005900         03  RGL-LOCALIZ-RESTR     PIC X(30).
006000     02  RGL-PUNTOS                PIC 9(3)V99.
006100     02  RGL-ACTIVA                PIC X(1).
006200     02  FILLER                    PIC X(6).
006300*
006400*    VISTA EN CRUDO DE TODO EL REGISTRO, PARA PONERLO ENTERO A
006500*    BLANCOS ANTES DE RELLENAR CADA REGLA
006600 01  REGLA-REG-R REDEFINES REGLA-REG.
006700     02  REGLA-REG-BYTES           PIC X(139).
006800*
006900*    VISTA EN CRUDO DE LOS PARAMETROS, PARA PODER PONERLOS A
007000*    BLANCOS/CEROS DE UNA SOLA VEZ ANTES DE RELLENAR LOS QUE
007100*    CORRESPONDAN A CADA TIPO DE REGLA
007200 01  RGL-PARAMETROS-R REDEFINES RGL-PARAMETROS.
007300     02  RGL-PARAMETROS-BYTES      PIC X(73).
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700 77  FSTG                          PIC X(2).
007800 77  NUM-ESCRITAS                  PIC 9(3)   COMP.
007900*
008000*    PLANTILLA DE REGISTRO A BLANCOS/CEROS, REUTILIZADA ANTES DE
008100*    CADA REGLA
008200 01  W-PLANTILLA-CEROS.
008300     02  FILLER                    PIC 9(11)V99 VALUE 0.
008400     02  FILLER                    PIC 9(5)      VALUE 0.
008500     02  FILLER                    PIC 9(5)      VALUE 0.
008600     02  FILLER                    PIC X(20)     VALUE SPACES.
008700     02  FILLER                    PIC X(30)     VALUE SPACES.
008800 01  W-PLANTILLA-R REDEFINES W-PLANTILLA-CEROS.
008900     02  W-PLANTILLA-BYTES         PIC X(73).
009000*
009100 PROCEDURE DIVISION.
009200 INICIO.
009300*
009400     MOVE 0 TO NUM-ESCRITAS.
009500     MOVE SPACES TO REGLA-REG-BYTES.
009600     OPEN OUTPUT RULES.
009700     IF FSTG NOT = "00"
009800         GO TO PSYS-ERR.
009900*
010000     PERFORM ESCRIBIR-IMPORTE-ALTO
010100         THRU ESCRIBIR-IMPORTE-ALTO-EXIT.
010200     PERFORM ESCRIBIR-VELOCIDAD THRU ESCRIBIR-VELOCIDAD-EXIT.
010300     PERFORM ESCRIBIR-JUEGO THRU ESCRIBIR-JUEGO-EXIT.
010400     PERFORM ESCRIBIR-CRIPTO THRU ESCRIBIR-CRIPTO-EXIT.
010500     PERFORM ESCRIBIR-ANTICIPO THRU ESCRIBIR-ANTICIPO-EXIT.
010600     PERFORM ESCRIBIR-HORARIO THRU ESCRIBIR-HORARIO-EXIT.
010700     PERFORM ESCRIBIR-IMPORTE-MUYALTO
010800         THRU ESCRIBIR-IMPORTE-MUYALTO-EXIT.
010900     PERFORM ESCRIBIR-VELOCIDAD-RAPIDA
011000         THRU ESCRIBIR-VELOCIDAD-RAPIDA-EXIT.
011100*
011200     CLOSE RULES.
011300     DISPLAY "RULSEED - REGLAS ESCRITAS: " NUM-ESCRITAS.
011400     STOP RUN.
011500*
011600 PSYS-ERR.
011700*
011800     DISPLAY "RULSEED - ERROR DE FICHERO, FSTG=" FSTG.
011900     STOP RUN.
012000*
012100*    REGLA 1 - IMPORTE ALTO (10000.00 -> 40.00 PUNTOS)
012200 ESCRIBIR-IMPORTE-ALTO.
012300*
012400     MOVE W-PLANTILLA-BYTES TO RGL-PARAMETROS-BYTES.
012500     MOVE 1                   TO RGL-ID.
012600     MOVE "High Amount Transaction" TO RGL-NOMBRE.
012700     MOVE "AMOUNT_THRESHOLD"  TO RGL-TIPO.
012800     MOVE 10000.00            TO RGL-IMPORTE-UMBRAL.
012900     MOVE 40.00               TO RGL-PUNTOS.
013000     MOVE "Y"                 TO RGL-ACTIVA.
013100     PERFORM GRABAR-REGLA THRU GRABAR-REGLA-EXIT.
013200*
013300 ESCRIBIR-IMPORTE-ALTO-EXIT.
013400     EXIT.
013500*
013600*    REGLA 2 - VELOCIDAD (60 MIN / MAX 5 -> 50.00 PUNTOS)
013700 ESCRIBIR-VELOCIDAD.
013800*
013900     MOVE W-PLANTILLA-BYTES TO RGL-PARAMETROS-BYTES.
014000     MOVE 2                   TO RGL-ID.
014100     MOVE "Transaction Velocity" TO RGL-NOMBRE.
014200     MOVE "VELOCITY_CHECK"    TO RGL-TIPO.
014300     MOVE 60                  TO RGL-VENTANA-MIN.
014400     MOVE 5                   TO RGL-MAX-OCURRENCIAS.
014500     MOVE 50.00               TO RGL-PUNTOS.
014600     MOVE "Y"                 TO RGL-ACTIVA.
014700     PERFORM GRABAR-REGLA THRU GRABAR-REGLA-EXIT.
014800*
014900 ESCRIBIR-VELOCIDAD-EXIT.
015000     EXIT.
015100*
015200*    REGLA 3 - COMERCIO DE JUEGO (GAMBLING -> 30.00 PUNTOS)
015300 ESCRIBIR-JUEGO.
015400*
015500     MOVE W-PLANTILLA-BYTES TO RGL-PARAMETROS-BYTES.
015600     MOVE 3                   TO RGL-ID.
015700     MOVE "Gambling Transaction" TO RGL-NOMBRE.
015800     MOVE "MERCHANT_CATEGORY" TO RGL-TIPO.
015900     MOVE "GAMBLING"          TO RGL-COMERCIO-CAT.
016000     MOVE 30.00               TO RGL-PUNTOS.
016100     MOVE "Y"                 TO RGL-ACTIVA.
016200     PERFORM GRABAR-REGLA THRU GRABAR-REGLA-EXIT.
016300*
016400 ESCRIBIR-JUEGO-EXIT.
016500     EXIT.
016600*
016700*    REGLA 4 - CRIPTOMONEDA (CRYPTOCURRENCY -> 35.00 PUNTOS)
016800 ESCRIBIR-CRIPTO.
016900*
017000     MOVE W-PLANTILLA-BYTES TO RGL-PARAMETROS-BYTES.
017100     MOVE 4                   TO RGL-ID.
017200     MOVE "Cryptocurrency Transaction" TO RGL-NOMBRE.
017300     MOVE "MERCHANT_CATEGORY" TO RGL-TIPO.
017400     MOVE "CRYPTOCURRENCY"    TO RGL-COMERCIO-CAT.
017500     MOVE 35.00               TO RGL-PUNTOS.
017600     MOVE "Y"                 TO RGL-ACTIVA.
017700     PERFORM GRABAR-REGLA THRU GRABAR-REGLA-EXIT.
017800*
017900 ESCRIBIR-CRIPTO-EXIT.
018000     EXIT.
018100*
018200*    REGLA 5 - ANTICIPO DE EFECTIVO (CASH_ADVANCE -> 25.00 PUNTOS)
018300 ESCRIBIR-ANTICIPO.
018400*
018500     MOVE W-PLANTILLA-BYTES TO RGL-PARAMETROS-BYTES.
018600     MOVE 5                   TO RGL-ID.
018700     MOVE "Cash Advance"      TO RGL-NOMBRE.
018800     MOVE "MERCHANT_CATEGORY" TO RGL-TIPO.
018900     MOVE "CASH_ADVANCE"      TO RGL-COMERCIO-CAT.
019000     MOVE 25.00               TO RGL-PUNTOS.
019100     MOVE "Y"                 TO RGL-ACTIVA.
019200     PERFORM GRABAR-REGLA THRU GRABAR-REGLA-EXIT.
019300*
019400 ESCRIBIR-ANTICIPO-EXIT.
019500     EXIT.
019600*
019700*    REGLA 6 - HORARIO INUSUAL (02:00-05:59 -> 20.00 PUNTOS)
019800 ESCRIBIR-HORARIO.
019900*
020000     MOVE W-PLANTILLA-BYTES TO RGL-PARAMETROS-BYTES.
020100     MOVE 6                   TO RGL-ID.
020200     MOVE "Unusual Time Transaction" TO RGL-NOMBRE.
020300     MOVE "TIME_BASED"        TO RGL-TIPO.
020400     MOVE 20.00               TO RGL-PUNTOS.
020500     MOVE "Y"                 TO RGL-ACTIVA.
020600     PERFORM GRABAR-REGLA THRU GRABAR-REGLA-EXIT.
020700*
020800 ESCRIBIR-HORARIO-EXIT.
020900     EXIT.
021000*
021100*    REGLA 7 - IMPORTE MUY ALTO (50000.00 -> 60.00 PUNTOS)
021200 ESCRIBIR-IMPORTE-MUYALTO.                                         PGC0096
021300*
021400     MOVE W-PLANTILLA-BYTES TO RGL-PARAMETROS-BYTES.
021500     MOVE 7                   TO RGL-ID.
021600     MOVE "Very High Amount"  TO RGL-NOMBRE.
021700     MOVE "AMOUNT_THRESHOLD"  TO RGL-TIPO.
021800     MOVE 50000.00            TO RGL-IMPORTE-UMBRAL.
021900     MOVE 60.00               TO RGL-PUNTOS.
022000     MOVE "Y"                 TO RGL-ACTIVA.
022100     PERFORM GRABAR-REGLA THRU GRABAR-REGLA-EXIT.
022200*
022300 ESCRIBIR-IMPORTE-MUYALTO-EXIT.
022400     EXIT.
022500*
022600*    REGLA 8 - VELOCIDAD RAPIDA (10 MIN / MAX 3 -> 70.00 PUNTOS)
022700 ESCRIBIR-VELOCIDAD-RAPIDA.                                        PGC0096
022800*
022900     MOVE W-PLANTILLA-BYTES TO RGL-PARAMETROS-BYTES.
023000     MOVE 8                   TO RGL-ID.
023100     MOVE "Rapid Transaction Velocity" TO RGL-NOMBRE.
023200     MOVE "VELOCITY_CHECK"    TO RGL-TIPO.
023300     MOVE 10                  TO RGL-VENTANA-MIN.
023400     MOVE 3                   TO RGL-MAX-OCURRENCIAS.
023500     MOVE 70.00               TO RGL-PUNTOS.
023600     MOVE "Y"                 TO RGL-ACTIVA.
023700     PERFORM GRABAR-REGLA THRU GRABAR-REGLA-EXIT.
023800*
023900 ESCRIBIR-VELOCIDAD-RAPIDA-EXIT.
024000     EXIT.
024100*
024200 GRABAR-REGLA.
024300*
024400     WRITE REGLA-REG.
024500     IF FSTG NOT = "00"
024600         GO TO PSYS-ERR.
024700     ADD 1 TO NUM-ESCRITAS.
024800*
024900 GRABAR-REGLA-EXIT.
025000     EXIT.

