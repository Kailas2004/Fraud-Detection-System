000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USRSEED.
000300 AUTHOR. M. SANTAMARIA.
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN. 23/01/92.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*
000900****************************************************************
001000*                                                                *
001100*   USRSEED - CARGA INICIAL DEL FICHERO MAESTRO DE USUARIOS      *
001200*                                                                *
001300*   Genera el fichero USERS con los cuatro usuarios de prueba   *
001400*   de fabrica. Se ejecuta una sola vez, al dar de alta el      *
001500*   entorno de pruebas de FRDSCORE; FRDSCORE no lo llama ni     *
001600*   depende de el.                                               *
001700*                                                                *
001800****************************************************************
001900*
002000*   HISTORIAL DE MODIFICACIONES
002100*
002200*   23/01/92 JAB SOLICITUD 0092-009  PRIMERA VERSION, A RAIZ DE
002300*            LA INCORPORACION DEL FICHERO HISTORY Y DE LA
002400*            VALIDACION DE USUARIO EN FRDSCORE (VER ESE
002500*            PROGRAMA).
002600*   26/02/03 LRM SOLICITUD 0003-041  SE COMPRUEBA EL FILE
002700*            STATUS TRAS CADA WRITE Y SE AVISA POR PANTALLA.
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT USERS ASSIGN TO DISK
003700     ORGANIZATION IS LINE SEQUENTIAL
003800     FILE STATUS IS FSTU.
003900*
004000 DATA DIVISION.
004100 FILE SECTION.
004200*
004300 FD  USERS
004400     LABEL RECORD STANDARD
004500     VALUE OF FILE-ID IS "users.dat".
004600 01  USUARIO-REG.
004700     02  USR-ID                    PIC 9(9).
004800     02  USR-USUARIO               PIC X(20).
004900     02  USR-EMAIL                 PIC X(40).
005000     02  USR-NOMBRE-COMPLETO       PIC X(40).
005100     02  USR-TELEFONO              PIC X(15).
005200     02  USR-ACTIVO                PIC X(1).
005300     02  FILLER                    PIC X(9).
005400*
005500*    VISTA EN CRUDO DEL REGISTRO, PARA PONERLO ENTERO A BLANCOS
005600*    ANTES DE RELLENAR CADA USUARIO
005700 01  USUARIO-REG-R REDEFINES USUARIO-REG.
005800     02  USUARIO-REG-BYTES         PIC X(134).
005900*
006000*    VISTA DEL NOMBRE COMPLETO DESGLOSADA EN NOMBRE Y APELLIDOS,
006100*    PARA CARGAR CADA MITAD POR SEPARADO
006200 01  USUARIO-NOMBRE-R REDEFINES USUARIO-REG.
006300     02  FILLER                    PIC X(69).
006400     02  UNR-NOMBRE                PIC X(20).
006500     02  UNR-APELLIDOS             PIC X(20).
006600     02  FILLER                    PIC X(25).
006700*
006800*    VISTA DEL CORREO DESGLOSADA EN USUARIO Y DOMINIO, PARA
006900*    COMPONER LA DIRECCION SIN REPETIR EL DOMINIO DEL BANCO
007000 01  USUARIO-EMAIL-R REDEFINES USUARIO-REG.
007100     02  FILLER                    PIC X(29).
007200     02  UNR-EMAIL-USUARIO         PIC X(25).
007300     02  UNR-EMAIL-DOMINIO         PIC X(15).
007400     02  FILLER                    PIC X(65).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 77  FSTU                          PIC X(2).
007900 77  NUM-ESCRITOS                  PIC 9(3)   COMP.
008000 77  W-ESPACIOS-134                PIC X(134) VALUE SPACES.
008100*
008200 PROCEDURE DIVISION.
008300 INICIO.
008400*
008500     MOVE 0 TO NUM-ESCRITOS.
008600     OPEN OUTPUT USERS.
008700     IF FSTU NOT = "00"
008800         GO TO PSYS-ERR.
008900*
009000     PERFORM ESCRIBIR-JOHN THRU ESCRIBIR-JOHN-EXIT.
009100     PERFORM ESCRIBIR-JANE THRU ESCRIBIR-JANE-EXIT.
009200     PERFORM ESCRIBIR-BOB THRU ESCRIBIR-BOB-EXIT.
009300     PERFORM ESCRIBIR-ALICE THRU ESCRIBIR-ALICE-EXIT.
009400*
009500     CLOSE USERS.
009600     DISPLAY "USRSEED - USUARIOS ESCRITOS: " NUM-ESCRITOS.
009700     STOP RUN.
009800*
009900 PSYS-ERR.
010000*
010100     DISPLAY "USRSEED - ERROR DE FICHERO, FSTU=" FSTU.
010200     STOP RUN.
010300*
010400*    USUARIO 1 - JOHN_DOE
010500 ESCRIBIR-JOHN.                                                    JAB0092
010600*
010700     MOVE W-ESPACIOS-134      TO USUARIO-REG-BYTES.
010800     MOVE 1                   TO USR-ID.
010900     MOVE "john_doe"          TO USR-USUARIO.
011000     MOVE "john.doe"          TO UNR-EMAIL-USUARIO.
011100     MOVE "@unizarbank.com"   TO UNR-EMAIL-DOMINIO.
011200     MOVE "John"              TO UNR-NOMBRE.
011300     MOVE "Doe"               TO UNR-APELLIDOS.
011400     MOVE "Y"                 TO USR-ACTIVO.
011500     PERFORM GRABAR-USUARIO THRU GRABAR-USUARIO-EXIT.
011600*
011700 ESCRIBIR-JOHN-EXIT.
011800     EXIT.
011900*
012000*    USUARIO 2 - JANE_SMITH
012100 ESCRIBIR-JANE.
012200*
012300     MOVE W-ESPACIOS-134      TO USUARIO-REG-BYTES.
012400     MOVE 2                   TO USR-ID.
012500     MOVE "jane_smith"        TO USR-USUARIO.
012600     MOVE "jane.smith"        TO UNR-EMAIL-USUARIO.
012700     MOVE "@unizarbank.com"   TO UNR-EMAIL-DOMINIO.
012800     MOVE "Jane"              TO UNR-NOMBRE.
012900     MOVE "Smith"             TO UNR-APELLIDOS.
013000     MOVE "Y"                 TO USR-ACTIVO.
013100     PERFORM GRABAR-USUARIO THRU GRABAR-USUARIO-EXIT.
013200*
013300 ESCRIBIR-JANE-EXIT.
013400     EXIT.
013500*
013600*    USUARIO 3 - BOB_WILSON
013700 ESCRIBIR-BOB.
013800*
013900     MOVE W-ESPACIOS-134      TO USUARIO-REG-BYTES.
014000     MOVE 3                   TO USR-ID.
014100     MOVE "bob_wilson"        TO USR-USUARIO.
014200     MOVE "bob.wilson"        TO UNR-EMAIL-USUARIO.
014300     MOVE "@unizarbank.com"   TO UNR-EMAIL-DOMINIO.
014400     MOVE "Bob"               TO UNR-NOMBRE.
014500     MOVE "Wilson"            TO UNR-APELLIDOS.
014600     MOVE "Y"                 TO USR-ACTIVO.
014700     PERFORM GRABAR-USUARIO THRU GRABAR-USUARIO-EXIT.
014800*
014900 ESCRIBIR-BOB-EXIT.
015000     EXIT.
015100*
015200*    USUARIO 4 - ALICE_BROWN
015300 ESCRIBIR-ALICE.
015400*
015500     MOVE W-ESPACIOS-134      TO USUARIO-REG-BYTES.
015600     MOVE 4                   TO USR-ID.
015700     MOVE "alice_brown"       TO USR-USUARIO.
015800     MOVE "alice.brown"       TO UNR-EMAIL-USUARIO.
015900     MOVE "@unizarbank.com"   TO UNR-EMAIL-DOMINIO.
016000     MOVE "Alice"             TO UNR-NOMBRE.
016100     MOVE "Brown"             TO UNR-APELLIDOS.
016200     MOVE "Y"                 TO USR-ACTIVO.
016300     PERFORM GRABAR-USUARIO THRU GRABAR-USUARIO-EXIT.
016400*
016500 ESCRIBIR-ALICE-EXIT.
016600     EXIT.
016700*
016800 GRABAR-USUARIO.
016900*
017000     WRITE USUARIO-REG.
017100     IF FSTU NOT = "00"
017200         GO TO PSYS-ERR.
017300     ADD 1 TO NUM-ESCRITOS.
017400*
017500 GRABAR-USUARIO-EXIT.
017600     EXIT.

